000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TARTDRV.
000300 AUTHOR. R P KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/12/84.
000600 DATE-COMPILED. 03/12/84.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DRIVES THE TARTAN SMART HOME STATE
001300*          EVALUATOR OVER A FILE OF REQUESTED-STATE TRANSACTIONS.
001400*
001500*          FOR EACH INPUT TRANSACTION IT CALLS TARTEVAL, WHICH
001600*          APPLIES THE SAFETY AND COMFORT RULES AND RETURNS THE
001700*          CORRECTED STATE PLUS A LOG OF EVERY ACTION TAKEN.  THIS
001800*          PROGRAM WRITES THE CORRECTED STATE TO TARTOUT AND THE
001900*          LOG TO TARTLOG, ONE TRANSACTION BLOCK AT A TIME.
002000*
002100*          THERE IS NO TRAILER RECORD AND NO BALANCING ON THIS
002200*          JOB -- THE TRANSACTION FILE CARRIES NO RECORD COUNT
002300*          OF ITS OWN.  END OF FILE ON TARTIN IS THE ONLY
002400*          END-OF-JOB CONDITION.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   DSH0001.TARTIN
002900
003000         OUTPUT FILE PRODUCED    -   DSH0001.TARTOUT
003100
003200         LOG/REPORT FILE         -   DSH0001.TARTLOG
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700* CHANGE LOG                                                    *
003800* 1984-03-12 RPK REQ 84105 - ORIGINAL PROGRAM                    *
003900* 1998-12-01 JWB REQ 81120 - Y2K REMEDIATION.  WS-RUN-YY IS A    *
004000*                 2-DIGIT YEAR FROM ACCEPT FROM DATE -- ADDED    *
004100*                 THE CENTURY WINDOW TEST IN 910-DERIVE-RUN-DATE *
004200*                 SO THE REPORT HEADING READS THE RIGHT CENTURY  *
004300*                 PAST 1999-12-31                                *
004400* 2019-05-30 RPK REQ 88440 - WIDENED LOG-MESSAGE, SEE TARTLOG    *
004500* 2021-06-09 DMF REQ 89210 - RECOMPILED WITH TARTIN FOR THE      *
004600*                 LOCK-PASSCODE ENHANCEMENT, NO LOGIC CHANGE     *
004700* 2022-01-14 TGK REQ 89715 - NO LOGIC CHANGE, RECOMPILED AFTER   *
004800*                 TARTEVAL PICKED UP THE NIGHT-LOCK CURFEW RULE  *
004900* 2022-03-08 TGK REQ 89820 - CALL "TARTEVAL" WAS DOUBLE-QUOTED,  *
005000*                 EVERY OTHER CALLED-PROGRAM LITERAL IN THE SHOP *
005100*                 IS SINGLE-QUOTED -- CHANGED TO MATCH.  ALSO    *
005200*                 ADDED THE POST-CALL RETURN-CD TEST THAT WAS    *
005300*                 MISSING -- SEE 100-MAINLINE BELOW              *
005400* 2022-04-19 TGK REQ 89865 - SPECIAL-NAMES CARRIED C01/UPSI-0    *
005500*                 SINCE THE ORIGINAL COMPILE BUT NEITHER WAS     *
005600*                 EVER WIRED TO ANYTHING.  TOP-OF-FORM NOW       *
005700*                 ADVANCES THE SYSOUT DUMP LINE IN 1000-ABEND-   *
005800*                 RTN, AND THE OPERATOR'S UPSI-0 PARM CARD NOW   *
005900*                 TURNS ON A PER-TRANSACTION TRACE DISPLAY IN    *
006000*                 100-MAINLINE (NIGHT-LOCK-START/END AND THE     *
006100*                 CURRENT-TIME-SECONDS) FOR CONSOLE DEBUG RUNS   *
006200*                 OF THE NIGHT-LOCK CURFEW RULE                 *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800******************************************************************
006900* C01 SKIPS THE SYSOUT DUMP LINE TO A NEW PAGE IN 1000-ABEND-RTN.*
007000* UPSI-0 IS THE OPERATOR'S PARM-CARD TRACE SWITCH -- ON FOR A    *
007100* CONSOLE DEBUG RUN, OFF FOR NORMAL PRODUCTION -- TESTED IN      *
007200* 100-MAINLINE BELOW.                                            *
007300******************************************************************
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
007700            OFF STATUS IS TRACE-SWITCH-OFF.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300
008400     SELECT TARTIN
008500     ASSIGN TO UT-S-TARTIN
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT TARTOUT
009000     ASSIGN TO UT-S-TARTOUT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT TARTLOG
009500     ASSIGN TO UT-S-TARTLOG
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900****** THIS FILE IS THE REQUESTED-STATE TRANSACTION FEED -- ONE
011000****** RECORD PER PROPOSED STATE TRANSACTION FOR THE HOUSE, IN
011100****** ARRIVAL ORDER.  NO KEY, NO SORT, NO TRAILER RECORD.
011200 FD  TARTIN
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 117 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS TARTIN-REC-DATA.
011800 01  TARTIN-REC-DATA             PIC X(117).
011900
012000****** THIS FILE CARRIES THE CORRECTED STATE FOR EVERY
012100****** TRANSACTION ON TARTIN, SAME ORDER, ONE FOR ONE.
012200 FD  TARTOUT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 50 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS TARTOUT-REC-DATA.
012800 01  TARTOUT-REC-DATA            PIC X(50).
012900
013000****** THIS FILE CARRIES ONE DETAIL LINE PER RULE ACTION LOGGED,
013100****** GROUPED INTO BLOCKS BY A TRANSACTION-NUMBER HEADER LINE.
013200 FD  TARTLOG
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 100 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS TARTLOG-REC-DATA.
013800 01  TARTLOG-REC-DATA            PIC X(100).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  OFCODE                  PIC X(2).
014400         88 CODE-WRITE    VALUE SPACES.
014500
014600 COPY TARTIN.
014700** QSAM FILE
014800
014900 COPY TARTOUT.
015000** QSAM FILE
015100
015200 COPY TARTLOG.
015300** QSAM FILE
015400
015500 COPY TARTABND.
015600** QSAM FILE
015700
015800 01  TARTAN-LOG-AREA.
015900     05  LOG-LINE-COUNT          PIC 9(3) COMP.
016000     05  LOG-LINE-TBL OCCURS 50 TIMES.
016100         10  LOG-MESSAGE-TBL     PIC X(80).
016200
016300 01  RETURN-CD                   PIC S9(4) COMP.
016400 77  ZERO-VAL                    PIC 9(1) VALUE 0.
016500 77  ONE-VAL                     PIC 9(1) VALUE 1.
016600
016700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016800     05 RECORDS-READ             PIC 9(7) COMP.
016900     05 RECORDS-WRITTEN          PIC 9(7) COMP.
017000     05 LOG-LINES-WRITTEN        PIC 9(7) COMP.
017100     05 LOG-IDX-D                PIC 9(3) COMP.
017200
017300 01  WS-RECORDS-READ-ED          PIC Z(6)9.
017400
017500 01  FLAGS-AND-SWITCHES.
017600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
017700         88 NO-MORE-DATA VALUE "N".
017800
017900******************************************************************
018000* TIMESTAMP WORK AREA.  THE MMM DD,YYYY PORTION IS DERIVED ONCE  *
018100* PER RUN FROM ACCEPT FROM DATE -- THAT IS REPORT HEADING DRESS- *
018200* ING, NOT BUSINESS LOGIC.  THE HH:MM PORTION IS RE-DERIVED FOR  *
018300* EVERY TRANSACTION FROM ITS OWN CURRENT-TIME-SECONDS FIELD, SO  *
018400* THE TIMESTAMP NEVER DEPENDS ON WALL-CLOCK TIME-OF-DAY.         *
018500******************************************************************
018600 01  WS-RUN-DATE.
018700     05  WS-RUN-YY               PIC 9(2).
018800     05  WS-RUN-MM                PIC 9(2).
018900     05  WS-RUN-DD                PIC 9(2).
019000 01  WS-RUN-CENTURY               PIC 9(2).
019100
019200 01  WS-HHMMSS-WORK.
019300     05  WS-HH                   PIC 9(2) COMP.
019400     05  WS-MM                   PIC 9(2) COMP.
019500     05  WS-SS                   PIC 9(2) COMP.
019600     05  WS-REMAINDER-SECS       PIC 9(5) COMP.
019700
019800 01  WS-MONTH-NAME-TABLE.
019900     05  WS-MONTH-NAMES          PIC X(36) VALUE
020000         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDE" "C".
020100 01  WS-MONTH-NAME-R REDEFINES WS-MONTH-NAME-TABLE.
020200     05  WS-MONTH-NAME-TBL OCCURS 12 TIMES
020300                            PIC X(3).
020400
020500 01  WS-TIMESTAMP-LINE.
020600     05  WS-TS-MONTH             PIC X(3).
020700     05  FILLER                  PIC X(1) VALUE SPACE.
020800     05  WS-TS-DAY               PIC 99.
020900     05  FILLER                  PIC X(1) VALUE ",".
021000     05  WS-TS-YEAR-PARTS.
021100         10  WS-TS-YEAR-CENT     PIC 9(2).
021200         10  WS-TS-YEAR-YY       PIC 9(2).
021300     05  FILLER                  PIC X(1) VALUE SPACE.
021400     05  WS-TS-HH                PIC 99.
021500     05  FILLER                  PIC X(1) VALUE ":".
021600     05  WS-TS-MM                PIC 99.
021700 01  WS-TS-YEAR REDEFINES WS-TS-YEAR-PARTS PIC 9(4).
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200             UNTIL NO-MORE-DATA.
022300     PERFORM 999-CLEANUP THRU 999-EXIT.
022400     MOVE +0 TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB TARTDRV ********".
023000     ACCEPT WS-RUN-DATE FROM DATE.
023100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023200     PERFORM 910-DERIVE-RUN-DATE THRU 910-EXIT.
023300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023400     PERFORM 900-READ-TARTIN THRU 900-EXIT.
023500     IF NO-MORE-DATA
023600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
023700         GO TO 1000-ABEND-RTN.
023800 000-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200* 100 -- ONE ITERATION PER TRANSACTION.  THE POST-CALL RETURN-CD *
024300* TEST BELOW IS THE SAME SHAPE AS EVERY OTHER CALLED-SUBPROGRAM  *
024400* CHECK IN THE SHOP -- TARTEVAL SETS RETURN-CD NONZERO ONLY WHEN *
024500* RULE 900 COULD NOT DERIVE AN HVAC-MODE, THE ONE FATAL-INPUT    *
024600* CONDITION IT IS ABLE TO DETECT ON ITS OWN DATA.                *
024700******************************************************************
024800 100-MAINLINE.
024900     MOVE "100-MAINLINE" TO PARA-NAME.
025000     MOVE ZERO TO LOG-LINE-COUNT.
025100     PERFORM 920-BUILD-TIMESTAMP THRU 920-EXIT.
025200     CALL 'TARTEVAL' USING TARTAN-STATE-REC,
025300                            TARTAN-OUTPUT-REC,
025400                            TARTAN-LOG-AREA,
025500                            RETURN-CD.
025600     IF RETURN-CD NOT = ZERO
025700         MOVE "TARTEVAL SET A NONZERO RETURN CODE" TO ABEND-REASON
025800         MOVE ZERO TO EXPECTED-VAL-NUM OF TARTAN-ABEND-REC-NUM
025900         MOVE RETURN-CD TO ACTUAL-VAL-NUM OF TARTAN-ABEND-REC-NUM
026000         GO TO 1000-ABEND-RTN.
026100     IF TRACE-SWITCH-ON
026200         DISPLAY "TRACE TXN " RECORDS-READ
026300             " NL-START=" NIGHT-LOCK-START
026400             " NL-END=" NIGHT-LOCK-END
026500             " NL-CUR=" CURRENT-TIME-SECONDS.
026600     PERFORM 700-WRITE-TARTOUT THRU 700-EXIT.
026700     PERFORM 710-WRITE-TARTLOG THRU 710-EXIT.
026800     ADD 1 TO RECORDS-WRITTEN.
026900     PERFORM 900-READ-TARTIN THRU 900-EXIT.
027000 100-EXIT.
027100     EXIT.
027200
027300 700-WRITE-TARTOUT.
027400     WRITE TARTOUT-REC-DATA FROM TARTAN-OUTPUT-REC.
027500 700-EXIT.
027600     EXIT.
027700
027800******************************************************************
027900* 710 -- WRITES ONE TRANSACTION-NUMBER HEADER LINE FOLLOWED BY   *
028000* EVERY LOG-LINE TARTEVAL ACCUMULATED FOR THIS TRANSACTION.      *
028100******************************************************************
028200 710-WRITE-TARTLOG.
028300     PERFORM 715-WRITE-TXN-HEADER THRU 715-EXIT.
028400     PERFORM 720-WRITE-LOG-DETAIL THRU 720-EXIT
028500         VARYING LOG-IDX-D FROM 1 BY 1
028600         UNTIL LOG-IDX-D > LOG-LINE-COUNT.
028700 710-EXIT.
028800     EXIT.
028900
029000 715-WRITE-TXN-HEADER.
029100     MOVE SPACES TO TARTAN-LOG-REC.
029200     MOVE RECORDS-READ TO WS-RECORDS-READ-ED.
029300     STRING "TRANSACTION " WS-RECORDS-READ-ED
029400         DELIMITED BY SIZE INTO LOG-MESSAGE.
029500     WRITE TARTLOG-REC-DATA FROM TARTAN-LOG-REC.
029600     ADD 1 TO LOG-LINES-WRITTEN.
029700 715-EXIT.
029800     EXIT.
029900
030000 720-WRITE-LOG-DETAIL.
030100     MOVE WS-TIMESTAMP-LINE TO LOG-TIMESTAMP.
030200     MOVE LOG-MESSAGE-TBL(LOG-IDX-D) TO LOG-MESSAGE.
030300     WRITE TARTLOG-REC-DATA FROM TARTAN-LOG-REC.
030400     ADD 1 TO LOG-LINES-WRITTEN.
030500 720-EXIT.
030600     EXIT.
030700
030800 800-OPEN-FILES.
030900     MOVE "800-OPEN-FILES" TO PARA-NAME.
031000     OPEN INPUT TARTIN.
031100     OPEN OUTPUT TARTOUT, TARTLOG, SYSOUT.
031200 800-EXIT.
031300     EXIT.
031400
031500 850-CLOSE-FILES.
031600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031700     CLOSE TARTIN, TARTOUT, TARTLOG, SYSOUT.
031800 850-EXIT.
031900     EXIT.
032000
032100 900-READ-TARTIN.
032200     READ TARTIN INTO TARTAN-STATE-REC
032300         AT END MOVE "N" TO MORE-DATA-SW
032400         GO TO 900-EXIT
032500     END-READ.
032600     ADD +1 TO RECORDS-READ.
032700 900-EXIT.
032800     EXIT.
032900
033000******************************************************************
033100* 910 -- RUNS ONCE AT JOB START.  TURNS THE 2-DIGIT ACCEPT FROM  *
033200* DATE YEAR INTO A REPORT-HEADING MONTH/DAY/YEAR THAT TARTLOG    *
033300* STAMPS ON EVERY TRANSACTION'S HEADER LINE.                    *
033400******************************************************************
033500 910-DERIVE-RUN-DATE.
033600     IF WS-RUN-YY < 50
033700         MOVE 20 TO WS-RUN-CENTURY
033800     ELSE
033900         MOVE 19 TO WS-RUN-CENTURY.
034000     MOVE WS-RUN-CENTURY TO WS-TS-YEAR-CENT.
034100     MOVE WS-RUN-YY TO WS-TS-YEAR-YY.
034200     MOVE WS-MONTH-NAME-TBL(WS-RUN-MM) TO WS-TS-MONTH.
034300     MOVE WS-RUN-DD TO WS-TS-DAY.
034400 910-EXIT.
034500     EXIT.
034600
034700******************************************************************
034800* 920 -- RUNS ONCE PER TRANSACTION.  SPLITS THE TRANSACTION'S    *
034900* OWN CURRENT-TIME-SECONDS (0-86399) INTO HH:MM FOR THE LOG      *
035000* TIMESTAMP -- NO ACCEPT FROM TIME ANYWHERE IN THIS PROGRAM.     *
035100******************************************************************
035200 920-BUILD-TIMESTAMP.
035300     DIVIDE CURRENT-TIME-SECONDS BY 3600
035400         GIVING WS-HH REMAINDER WS-REMAINDER-SECS.
035500     DIVIDE WS-REMAINDER-SECS BY 60
035600         GIVING WS-MM REMAINDER WS-SS.
035700     MOVE WS-HH TO WS-TS-HH.
035800     MOVE WS-MM TO WS-TS-MM.
035900 920-EXIT.
036000     EXIT.
036100
036200 999-CLEANUP.
036300     MOVE "999-CLEANUP" TO PARA-NAME.
036400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036500     DISPLAY "** RECORDS READ **".
036600     DISPLAY RECORDS-READ.
036700     DISPLAY "** RECORDS WRITTEN **".
036800     DISPLAY RECORDS-WRITTEN.
036900     DISPLAY "** LOG LINES WRITTEN **".
037000     DISPLAY LOG-LINES-WRITTEN.
037100     DISPLAY "******** NORMAL END OF JOB TARTDRV ********".
037200 999-EXIT.
037300     EXIT.
037400
037500 1000-ABEND-RTN.
037600     WRITE SYSOUT-REC FROM TARTAN-ABEND-REC
037700         AFTER ADVANCING TOP-OF-FORM.
037800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037900     DISPLAY "*** ABNORMAL END OF JOB- TARTDRV ***" UPON CONSOLE.
038000     DIVIDE ZERO-VAL INTO ONE-VAL.
