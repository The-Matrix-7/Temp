000100******************************************************************
000200* TARTLOG  -- LOG/REPORT LINE FOR THE TARTAN SMART HOME STATE
000300*             EVALUATOR (DSH0001.TARTLOG)
000400*
000500*             ONE RECORD PER RULE ACTION LOGGED BY TARTEVAL.  THE
000600*             NUMBER OF LOG-LINES WRITTEN PER TRANSACTION VARIES
000700*             WITH WHICH BRANCH EACH RULE TOOK -- THERE IS NO
000800*             FIXED RECORD COUNT PER TRANSACTION.                *
000900******************************************************************
001000* CHANGE LOG                                                    *
001100* 1984-03-12 RPK REQ 84105 - ORIGINAL COPYBOOK                   *
001200* 2019-05-30 RPK REQ 88440 - WIDENED LOG-MESSAGE FROM 60 TO 80   *
001300*                 CHARACTERS, THE BREAK-IN MESSAGES WERE         *
001400*                 TRUNCATING ON THE OPERATOR CONSOLE LISTING     *
001500******************************************************************
001600 01  TARTAN-LOG-REC.
001700     05  LOG-TIMESTAMP           PIC X(17).
001800     05  FILLER                  PIC X(1) VALUE SPACE.
001900     05  LOG-MESSAGE             PIC X(80).
002000     05  FILLER                  PIC X(2) VALUE SPACES.
002100******************************************************************
002200* FLAT ALTERNATE VIEW -- USED TO WRITE THE WHOLE LOG LINE IN ONE *
002300* MOVE WHEN TARTDRV COPIES A LINE OUT OF TARTEVAL'S LOG TABLE.   *
002400******************************************************************
002500 01  TARTAN-LOG-REC-ALT REDEFINES TARTAN-LOG-REC.
002600     05  TARTAN-LOG-IMAGE        PIC X(100).
