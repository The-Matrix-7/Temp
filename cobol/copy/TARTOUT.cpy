000100******************************************************************
000200* TARTOUT  -- OUTPUT (EVALUATED/CORRECTED) STATE RECORD FOR THE
000300*             TARTAN SMART HOME STATE EVALUATOR (DSH0001.TARTOUT)
000400*
000500*             WRITTEN ONCE PER INPUT TRANSACTION AFTER TARTEVAL
000600*             HAS APPLIED ITS FULL RULE SET.  FIELD ORDER BELOW
000700*             IS THE SHOP'S OWN OUTPUT LAYOUT -- NOT THE SAME
000800*             ORDER AS THE INPUT RECORD.                         *
000900******************************************************************
001000* CHANGE LOG                                                    *
001100* 1984-03-12 RPK REQ 84105 - ORIGINAL COPYBOOK                   *
001200* 2021-06-09 DMF REQ 89210 - NO LAYOUT CHANGE, RECOMPILED WITH   *
001300*                 TARTIN FOR THE LOCK-PASSCODE ENHANCEMENT       *
001400******************************************************************
001500 01  TARTAN-OUTPUT-REC.
001600     05  DOOR-STATE              PIC 9(1).
001700         88  DOOR-OPEN               VALUE 1.
001800         88  DOOR-CLOSED             VALUE 0.
001900     05  AWAY-TIMER              PIC 9(1).
002000     05  LIGHT-STATE             PIC 9(1).
002100         88  LIGHT-ON                VALUE 1.
002200         88  LIGHT-OFF               VALUE 0.
002300     05  PROXIMITY-STATE         PIC 9(1).
002400         88  HOUSE-OCCUPIED          VALUE 1.
002500     05  ALARM-STATE             PIC 9(1).
002600         88  ALARM-ARMED             VALUE 1.
002700         88  ALARM-DISARMED          VALUE 0.
002800     05  HUMIDIFIER-STATE        PIC 9(1).
002900         88  HUMIDIFIER-ON           VALUE 1.
003000     05  HEATER-STATE            PIC 9(1).
003100         88  HEATER-ON               VALUE 1.
003200     05  CHILLER-STATE           PIC 9(1).
003300         88  CHILLER-ON              VALUE 1.
003400     05  ALARM-ACTIVE            PIC 9(1).
003500         88  ALARM-SOUNDING          VALUE 1.
003600     05  HVAC-MODE               PIC X(7).
003700         88  HVAC-MODE-HEATER        VALUE "Heater ".
003800         88  HVAC-MODE-CHILLER       VALUE "Chiller".
003900     05  ALARM-PASSCODE          PIC X(10).
004000     05  GIVEN-PASSCODE          PIC X(10).
004100     05  DOOR-LOCK-STATE         PIC 9(1).
004200         88  DOOR-LOCKED             VALUE 1.
004300         88  DOOR-UNLOCKED           VALUE 0.
004400     05  INTRUDER-DETECTED       PIC 9(1).
004500         88  INTRUDER-FLAGGED        VALUE 1.
004600     05  OWNERS-PHONE-NEARBY     PIC 9(1).
004700         88  OWNERS-PHONE-DETECTED   VALUE 1.
004800     05  FILLER                  PIC X(11).
004900******************************************************************
005000* FLAT ALTERNATE VIEW -- USED TO WRITE THE WHOLE OUTPUT RECORD   *
005100* IN ONE MOVE RATHER THAN FIELD-BY-FIELD.                        *
005200******************************************************************
005300 01  TARTAN-OUTPUT-REC-ALT REDEFINES TARTAN-OUTPUT-REC.
005400     05  TARTAN-OUTPUT-IMAGE     PIC X(50).
