000100******************************************************************
000200* TARTABND -- STANDARD SHOP ABEND-DUMP LINE, WRITTEN TO SYSOUT  *
000300*             AHEAD OF ANY FORCED ABEND.  SAME SHAPE AS THE      *
000400*             SHOP'S ABENDREC COPYBOOK USED ACROSS THE PATIENT   *
000500*             CHARGES JOBS -- PARA-NAME/ABEND-REASON ARE SET BY  *
000600*             WHATEVER PARAGRAPH DETECTS THE FATAL CONDITION,    *
000700*             EXPECTED-VAL/ACTUAL-VAL ARE OPTIONAL DIAGNOSTIC    *
000800*             VALUES FOR A COMPARE THAT FAILED.                  *
000900******************************************************************
001000* CHANGE LOG                                                    *
001100* 1984-03-12 RPK REQ 84105 - ORIGINAL COPYBOOK                   *
001200******************************************************************
001300 01  TARTAN-ABEND-REC.
001400     05  PARA-NAME               PIC X(20).
001500     05  ABEND-REASON            PIC X(60).
001600     05  EXPECTED-VAL            PIC X(20).
001700     05  ACTUAL-VAL              PIC X(20).
001800     05  FILLER                  PIC X(10).
001900******************************************************************
002000* NUMERIC ALTERNATE VIEW OF EXPECTED-VAL/ACTUAL-VAL -- SET WHEN  *
002100* THE FAILED COMPARE WAS BETWEEN TWO COMP FIELDS (RECORD COUNTS) *
002200* RATHER THAN TWO TEXT VALUES.                                   *
002300******************************************************************
002400 01  TARTAN-ABEND-REC-NUM REDEFINES TARTAN-ABEND-REC.
002500     05  FILLER                  PIC X(20).
002600     05  FILLER                  PIC X(60).
002700     05  EXPECTED-VAL-NUM        PIC 9(9) COMP.
002800     05  FILLER                  PIC X(16).
002900     05  ACTUAL-VAL-NUM          PIC 9(9) COMP.
003000     05  FILLER                  PIC X(26).
