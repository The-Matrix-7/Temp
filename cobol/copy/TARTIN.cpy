000100******************************************************************
000200* TARTIN   -- INPUT TRANSACTION RECORD FOR THE TARTAN SMART
000300*             HOME STATE EVALUATOR (DSH0001.TARTIN)
000400*
000500*             ONE RECORD REPRESENTS ONE PROPOSED/REQUESTED STATE
000600*             TRANSACTION FOR THE HOUSE.  NOT EVERY FIELD IS
000700*             CARRIED BY EVERY SOURCE TRANSACTION -- THE
000800*             XX-SUPPLIED INDICATORS BELOW TELL TARTEVAL WHETHER
000900*             THE DRIVING PROGRAM ACTUALLY FOUND A VALUE FOR THAT
001000*             FIELD ON THE INCOMING TRANSACTION.  TEMP-READING,
001100*             TARGET-TEMP, DOOR-STATE, PROXIMITY-STATE, ALARM-
001200*             STATE AND HVAC-MODE ARE MANDATORY ON EVERY
001300*             TRANSACTION -- TARTDRV WILL ABEND THE RUN RATHER
001400*             THAN PASS A TRANSACTION MISSING ONE OF THESE.
001500******************************************************************
001600* CHANGE LOG                                                    *
001700* 1984-03-12 RPK REQ 84105 - ORIGINAL COPYBOOK FOR THE TARTAN    *
001800*                 SMART HOME STATE EVALUATOR PROJECT             *
001900* 2020-11-18 DMF REQ 88950 - ADDED OWNERS-PHONE-NEARBY FOR THE   *
002000*                 KEYLESS ENTRY ENHANCEMENT                      *
002100* 2021-06-09 DMF REQ 89210 - ADDED LOCKED-PASSCODE/GIVEN-LOCKED- *
002200*                 PASSCODE FOR ELECTRONIC DOOR LOCK REQUEST      *
002300* 2022-01-14 TGK REQ 89715 - ADDED NIGHT-LOCK-START/END AND      *
002400*                 CURRENT-TIME-SECONDS FOR THE CURFEW WINDOW     *
002500******************************************************************
002600 01  TARTAN-STATE-REC.
002700     05  TEMP-READING            PIC S9(3).
002800     05  HUMIDITY-READING        PIC S9(3).
002900     05  TARGET-TEMP             PIC S9(3).
003000     05  HUMIDIFIER-STATE        PIC 9(1).
003100         88  HUMIDIFIER-ON           VALUE 1.
003200         88  HUMIDIFIER-OFF          VALUE 0.
003300     05  DOOR-STATE              PIC 9(1).
003400         88  DOOR-OPEN               VALUE 1.
003500         88  DOOR-CLOSED             VALUE 0.
003600     05  LIGHT-STATE             PIC 9(1).
003700         88  LIGHT-ON                VALUE 1.
003800         88  LIGHT-OFF               VALUE 0.
003900     05  PROXIMITY-STATE         PIC 9(1).
004000         88  HOUSE-OCCUPIED          VALUE 1.
004100         88  HOUSE-VACANT            VALUE 0.
004200     05  ALARM-STATE             PIC 9(1).
004300         88  ALARM-ARMED             VALUE 1.
004400         88  ALARM-DISARMED          VALUE 0.
004500     05  HEATER-STATE            PIC 9(1).
004600         88  HEATER-ON               VALUE 1.
004700         88  HEATER-OFF              VALUE 0.
004800     05  CHILLER-STATE           PIC 9(1).
004900         88  CHILLER-ON              VALUE 1.
005000         88  CHILLER-OFF             VALUE 0.
005100     05  ALARM-ACTIVE            PIC 9(1).
005200         88  ALARM-SOUNDING          VALUE 1.
005300         88  ALARM-SILENT            VALUE 0.
005400     05  HVAC-MODE               PIC X(7).
005500         88  HVAC-MODE-HEATER        VALUE "Heater ".
005600         88  HVAC-MODE-CHILLER       VALUE "Chiller".
005700     05  ALARM-PASSCODE          PIC X(10).
005800     05  GIVEN-PASSCODE          PIC X(10).
005900     05  AWAY-TIMER              PIC 9(1).
006000         88  AWAY-TIMER-FIRED        VALUE 1.
006100     05  DOOR-LOCK-STATE         PIC 9(1).
006200         88  DOOR-LOCKED             VALUE 1.
006300         88  DOOR-UNLOCKED           VALUE 0.
006400     05  INTRUDER-DETECTED       PIC 9(1).
006500         88  INTRUDER-FLAGGED        VALUE 1.
006600     05  NIGHT-LOCK-START        PIC 9(5).
006700     05  NIGHT-LOCK-END          PIC 9(5).
006800     05  OWNERS-PHONE-NEARBY     PIC 9(1).
006900         88  OWNERS-PHONE-DETECTED   VALUE 1.
007000     05  LOCKED-PASSCODE         PIC X(10).
007100     05  GIVEN-LOCKED-PASSCODE   PIC X(10).
007200     05  CURRENT-TIME-SECONDS    PIC 9(5).
007300     05  FILLER                  PIC X(1).
007400******************************************************************
007500* XX-SUPPLIED INDICATORS -- ONE BYTE PER OPTIONAL FIELD, SET BY  *
007600* TARTDRV FROM THE SOURCE TRANSACTION BEFORE THE CALL TO         *
007700* TARTEVAL.  1 = FIELD WAS PRESENT ON THE TRANSACTION.           *
007800******************************************************************
007900     05  TARTAN-SUPPLIED-FLAGS.
008000         10  TEMP-READING-SUPPLIED        PIC 9(1) VALUE 1.
008100         10  HUMIDITY-READING-SUPPLIED    PIC 9(1).
008200         10  TARGET-TEMP-SUPPLIED         PIC 9(1) VALUE 1.
008300         10  HUMIDIFIER-STATE-SUPPLIED    PIC 9(1).
008400         10  DOOR-STATE-SUPPLIED          PIC 9(1) VALUE 1.
008500         10  LIGHT-STATE-SUPPLIED         PIC 9(1).
008600         10  PROXIMITY-STATE-SUPPLIED     PIC 9(1) VALUE 1.
008700         10  ALARM-STATE-SUPPLIED         PIC 9(1) VALUE 1.
008800         10  HEATER-STATE-SUPPLIED        PIC 9(1).
008900         10  CHILLER-STATE-SUPPLIED       PIC 9(1).
009000         10  ALARM-ACTIVE-SUPPLIED        PIC 9(1).
009100         10  HVAC-MODE-SUPPLIED           PIC 9(1) VALUE 1.
009200         10  ALARM-PASSCODE-SUPPLIED      PIC 9(1).
009300         10  GIVEN-PASSCODE-SUPPLIED      PIC 9(1).
009400         10  AWAY-TIMER-SUPPLIED          PIC 9(1).
009500         10  DOOR-LOCK-STATE-SUPPLIED     PIC 9(1).
009600         10  INTRUDER-DETECTED-SUPPLIED   PIC 9(1).
009700         10  NIGHT-LOCK-START-SUPPLIED    PIC 9(1).
009800         10  NIGHT-LOCK-END-SUPPLIED      PIC 9(1).
009900         10  OWNERS-PHONE-SUPPLIED        PIC 9(1).
010000         10  LOCKED-PASSCODE-SUPPLIED     PIC 9(1).
010100         10  GIVEN-LOCKED-PASSCD-SUPPLIED PIC 9(1).
010200         10  CURRENT-TIME-SECS-SUPPLIED   PIC 9(1).
010300         88  ALL-FLAGS-SUPPLIED       VALUE ALL "1".
010400     05  FILLER                  PIC X(10).
010500******************************************************************
010600* ALTERNATE VIEW OF THE NIGHT-LOCK CURFEW WINDOW AS ONE 10-BYTE  *
010700* IMAGE -- USED WHEN THE WINDOW IS DUMPED WHOLE TO THE SYSOUT    *
010800* TRACE RATHER THAN FIELD-BY-FIELD.                              *
010900******************************************************************
011000 01  TARTAN-WINDOW-PAIR-R REDEFINES TARTAN-STATE-REC.
011100     05  FILLER                  PIC X(47).
011200     05  TARTAN-WINDOW-IMAGE     PIC X(10).
011300     05  FILLER                  PIC X(60).
011400******************************************************************
011500* FLAT ALTERNATE VIEW -- USED FOR READ...INTO / WRITE FROM WHEN  *
011600* THE WHOLE TRANSACTION IMAGE IS MOVED RATHER THAN FIELD-BY-     *
011700* FIELD, THE SHOP'S USUAL WAY OF PAIRING A FLAT FD RECORD WITH   *
011800* A STRUCTURED WORKING-STORAGE VIEW OF THE SAME BYTES.           *
011900******************************************************************
012000 01  TARTAN-STATE-REC-ALT REDEFINES TARTAN-STATE-REC.
012100     05  TARTAN-STATE-IMAGE      PIC X(117).
