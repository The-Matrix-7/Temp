000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TARTEVAL.
000300 AUTHOR. R P KOWALSKI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/12/84.
000600 DATE-COMPILED. 03/12/84.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ENTIRE TARTAN SMART HOME STATE
001300*          EVALUATOR.  IT IS CALLED ONCE PER TRANSACTION BY THE
001400*          DRIVING PROGRAM TARTDRV.  GIVEN THE REQUESTED STATE OF
001500*          THE HOUSE ON TARTAN-STATE-REC, IT APPLIES THE
001600*          FIXED-ORDER SAFETY AND COMFORT RULES BELOW AND RETURNS
001700*          THE CORRECTED STATE ON TARTAN-OUTPUT-REC, PLUS THE
001800*          LOG OF EVERY ACTION TAKEN ON TARTAN-LOG-AREA.
001900*
002000*          THE RULE ORDER BELOW MUST NEVER BE CHANGED -- LATER
002100*          RULES DEPEND ON FIELDS THAT EARLIER RULES HAVE ALREADY
002200*          CORRECTED.  IF YOU ARE ADDING A RULE, ADD IT AT THE
002300*          END, NOT IN THE MIDDLE.
002400*
002500*             100  LIGHT CONTROL
002600*             200  DOOR STATE / BREAK-IN DETECTION
002700*             300  AWAY-TIMER AUTO-LOCK
002800*             400  OCCUPANCY ARRIVAL (AUTO LIGHT)
002900*             500  ALARM ARM/DISARM VIA PASSCODE
003000*             600  ALARM-SHOULD-SOUND RE-CHECK
003100*             700  HEATER CONTROL
003200*             800  CHILLER/AC CONTROL
003300*             900  HVAC MODE DERIVATION / MUTUAL EXCLUSION
003400*            1000  DOOR LOCK / KEYLESS ENTRY / LOCK PASSCODE
003500*            1100  NIGHT-LOCK CURFEW
003600*
003700******************************************************************
003800* CHANGE LOG                                                    *
003900* 1984-03-12 RPK REQ 84105 - ORIGINAL PROGRAM, RULES 100-1000    *
004000* 1998-11-03 JWB REQ 88105 - Y2K REMEDIATION.  VERIFIED NO       *
004100*                 2-DIGIT YEAR ARITHMETIC ANYWHERE IN THIS       *
004200*                 PROGRAM -- NO CHANGE REQUIRED, ENTRY MADE FOR  *
004300*                 THE SHOP'S Y2K SIGN-OFF BINDER                 *
004400* 2019-05-30 RPK REQ 88440 - WIDENED LOG-MESSAGE, SEE TARTLOG    *
004500* 2021-06-09 DMF REQ 89210 - ADDED RULE 1000 LOCK-PASSCODE CHECK *
004600* 2022-01-14 TGK REQ 89715 - ADDED RULE 1100 NIGHT-LOCK CURFEW,  *
004700*                 CALLS NEW SUBPROGRAM NITECURF                  *
004800* 2022-01-20 TGK REQ 89715 - RULE 600 WAS FIRING ON TRANSACTIONS *
004900*                 WITH NO DOOR-STATE/PROXIMITY-STATE -- ADDED    *
005000*                 THE XX-SUPPLIED GUARD BELOW                   *
005100* 2022-03-08 TGK REQ 89820 - RULES 700/800 WERE STRINGING THE    *
005200*                 ZERO-SUPPRESSED TEMPERATURE FIELDS STRAIGHT    *
005300*                 INTO THE LOG MESSAGE -- THE SUPPRESSION BLANKS *
005400*                 WERE LANDING IN THE MIDDLE OF THE TEXT.  ADDED *
005500*                 THE LEADING-SPACE TALLY AND TRIM FIELDS BELOW  *
005600*                 SO THE MESSAGE READS WITH A SINGLE SPACE       *
005700*                 BEFORE THE DIGITS                              *
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 INPUT-OUTPUT SECTION.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000 01  WS-LOG-MSG                  PIC X(80).
007100
007200 01  WS-MSG-EDIT-FIELDS.
007300     05  WS-TARGET-TEMP-ED       PIC ---9.
007400     05  WS-TEMP-READING-ED      PIC ---9.
007500
007600******************************************************************
007700* THE TWO FIELDS ABOVE ARE ZERO-SUPPRESSED -- THEY COME OUT OF    *
007800* THE MOVE WITH LEADING BLANKS FOR EVERY TEMPERATURE UNDER 100.   *
007900* THE TALLY/TRIM FIELDS BELOW COUNT AND DROP THOSE BLANKS BEFORE  *
008000* THE VALUE GOES INTO THE LOG MESSAGE -- SEE 700/800 BELOW.       *
008100******************************************************************
008200 01  WS-MSG-LEAD-SPACES.
008300     05  WS-TARGET-LEAD-CT      PIC 9(1) COMP.
008400     05  WS-READING-LEAD-CT     PIC 9(1) COMP.
008500
008600 01  WS-MSG-TRIM-FIELDS.
008700     05  WS-TARGET-TEMP-TRIM     PIC X(4).
008800     05  WS-TEMP-READING-TRIM    PIC X(4).
008900
009000 01  WS-NITECURF-LINKAGE.
009100     05  WS-NL-START             PIC 9(5).
009200     05  WS-NL-END               PIC 9(5).
009300     05  WS-NL-CURRENT           PIC 9(5).
009400     05  WS-NL-RESULT            PIC 9(1) COMP.
009500         88  NIGHT-LOCK-DUE          VALUE 1.
009600
009700 LINKAGE SECTION.
009800     COPY TARTIN.
009900
010000     COPY TARTOUT.
010100
010200 01  TARTAN-LOG-AREA.
010300     05  LOG-LINE-COUNT          PIC 9(3) COMP.
010400     05  LOG-LINE-TBL OCCURS 50 TIMES.
010500         10  LOG-MESSAGE-TBL     PIC X(80).
010600
010700 01  RETURN-CD                   PIC S9(4) COMP.
010800
010900 PROCEDURE DIVISION USING TARTAN-STATE-REC,
011000                           TARTAN-OUTPUT-REC,
011100                           TARTAN-LOG-AREA,
011200                           RETURN-CD.
011300 000-EVALUATE-STATE.
011400     MOVE ZERO TO LOG-LINE-COUNT.
011500     MOVE ZERO TO RETURN-CD.
011600     PERFORM 100-LIGHT-RULE       THRU 100-EXIT.
011700     PERFORM 200-DOOR-STATE-RULE  THRU 200-EXIT.
011800     PERFORM 300-AWAY-TIMER-RULE  THRU 300-EXIT.
011900     PERFORM 400-OCCUPANCY-RULE   THRU 400-EXIT.
012000     PERFORM 500-ALARM-ARM-DISARM-RULE  THRU 500-EXIT.
012100     PERFORM 600-ALARM-RECHECK-RULE     THRU 600-EXIT.
012200     PERFORM 700-HEATER-RULE      THRU 700-EXIT.
012300     PERFORM 800-CHILLER-RULE     THRU 800-EXIT.
012400     PERFORM 900-HVAC-MODE-RULE   THRU 900-EXIT.
012500     IF RETURN-CD = ZERO
012600         PERFORM 1000-DOOR-LOCK-RULE  THRU 1000-EXIT
012700         PERFORM 1100-NIGHT-LOCK-RULE THRU 1100-EXIT
012800         PERFORM 9100-BUILD-OUTPUT-REC THRU 9100-EXIT
012900     END-IF.
013000     GOBACK.
013100
013200******************************************************************
013300* RULE 100 -- LIGHT CONTROL.  ONLY EVALUATED WHEN THE SOURCE     *
013400* TRANSACTION ACTUALLY SUPPLIED A LIGHT-STATE REQUEST.           *
013500******************************************************************
013600 100-LIGHT-RULE.
013700     IF LIGHT-STATE-SUPPLIED OF TARTAN-STATE-REC = 1
013800         IF LIGHT-ON OF TARTAN-STATE-REC
013900             IF HOUSE-VACANT OF TARTAN-STATE-REC
014000                 MOVE 0 TO LIGHT-STATE OF TARTAN-STATE-REC
014100                 MOVE "Cannot turn on light because user not home"
014200                      TO WS-LOG-MSG
014300                 PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
014400             ELSE
014500                 MOVE "Light on" TO WS-LOG-MSG
014600                 PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
014700         ELSE
014800             MOVE "Light off" TO WS-LOG-MSG
014900             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT.
015000 100-EXIT.
015100     EXIT.
015200
015300******************************************************************
015400* RULE 200 -- DOOR STATE / BREAK-IN DETECTION.                   *
015500******************************************************************
015600 200-DOOR-STATE-RULE.
015700     IF DOOR-OPEN OF TARTAN-STATE-REC
015800         IF HOUSE-VACANT OF TARTAN-STATE-REC
015900            AND ALARM-ARMED OF TARTAN-STATE-REC
016000             MOVE 1 TO ALARM-ACTIVE OF TARTAN-STATE-REC
016100             MOVE "Break in detected: Activating alarm"
016200                  TO WS-LOG-MSG
016300             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
016400         ELSE
016500             IF HOUSE-VACANT OF TARTAN-STATE-REC
016600                 MOVE 0 TO DOOR-STATE OF TARTAN-STATE-REC
016700                 MOVE "Closed door because house vacant"
016800                      TO WS-LOG-MSG
016900                 PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
017000             ELSE
017100                 MOVE "Door open" TO WS-LOG-MSG
017200                 PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
017300     ELSE
017400         IF ALARM-ARMED OF TARTAN-STATE-REC
017500            AND HOUSE-OCCUPIED OF TARTAN-STATE-REC
017600             MOVE 1 TO ALARM-ACTIVE OF TARTAN-STATE-REC
017700             MOVE 1 TO DOOR-LOCK-STATE OF TARTAN-STATE-REC
017800             MOVE 1 TO INTRUDER-DETECTED OF TARTAN-STATE-REC
017900             MOVE "Break in detected: Activating alarm"
018000                  TO WS-LOG-MSG
018100             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
018200             MOVE "Potential Intruder Detected - locking door"
018300                  TO WS-LOG-MSG
018400             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
018500         ELSE
018600             MOVE "Closed door" TO WS-LOG-MSG
018700             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT.
018800 200-EXIT.
018900     EXIT.
019000
019100******************************************************************
019200* RULE 300 -- AWAY-TIMER AUTO-LOCK.  FIRES SILENTLY -- NO LOG    *
019300* MESSAGE IN THE REFERENCE IMPLEMENTATION.                       *
019400******************************************************************
019500 300-AWAY-TIMER-RULE.
019600     IF AWAY-TIMER-FIRED OF TARTAN-STATE-REC
019700         MOVE 0 TO LIGHT-STATE OF TARTAN-STATE-REC
019800         MOVE 0 TO DOOR-STATE OF TARTAN-STATE-REC
019900         MOVE 1 TO ALARM-STATE OF TARTAN-STATE-REC
020000         MOVE 1 TO DOOR-LOCK-STATE OF TARTAN-STATE-REC
020100         MOVE 0 TO AWAY-TIMER OF TARTAN-STATE-REC.
020200 300-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600* RULE 400 -- OCCUPANCY ARRIVAL, AUTOMATIC LIGHT-ON.             *
020700******************************************************************
020800 400-OCCUPANCY-RULE.
020900     IF HOUSE-OCCUPIED OF TARTAN-STATE-REC
021000         MOVE "House is occupied" TO WS-LOG-MSG
021100         PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
021200         IF LIGHT-OFF OF TARTAN-STATE-REC
021300            AND ALARM-DISARMED OF TARTAN-STATE-REC
021400             MOVE 1 TO LIGHT-STATE OF TARTAN-STATE-REC
021500             MOVE "Turning on light" TO WS-LOG-MSG
021600             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT.
021700 400-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100* RULE 500 -- ALARM ARM/DISARM VIA PASSCODE.                     *
022200******************************************************************
022300 500-ALARM-ARM-DISARM-RULE.
022400     IF ALARM-ARMED OF TARTAN-STATE-REC
022500         MOVE "Alarm enabled" TO WS-LOG-MSG
022600         PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
022700         IF HOUSE-VACANT OF TARTAN-STATE-REC
022800             IF INTRUDER-FLAGGED OF TARTAN-STATE-REC
022900                 MOVE 0 TO
023000                      INTRUDER-DETECTED OF TARTAN-STATE-REC
023100                 MOVE "All Clear - intruder no longer detected"
023200                      TO WS-LOG-MSG
023300                 PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
023400             END-IF
023500             MOVE 1 TO ALARM-STATE OF TARTAN-STATE-REC
023600             MOVE "Cannot disable the alarm, house is empty"
023700                  TO WS-LOG-MSG
023800             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
023900         END-IF
024000         IF (GIVEN-PASSCODE OF TARTAN-STATE-REC NOT = SPACES
024100                AND GIVEN-PASSCODE OF TARTAN-STATE-REC NOT =
024200                    ALARM-PASSCODE OF TARTAN-STATE-REC)
024300            OR GIVEN-PASSCODE OF TARTAN-STATE-REC = SPACES
024400             MOVE 1 TO ALARM-STATE OF TARTAN-STATE-REC
024500             MOVE 0 TO ALARM-ACTIVE OF TARTAN-STATE-REC
024600             MOVE "Cannot disable alarm, invalid passcode given"
024700                  TO WS-LOG-MSG
024800             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
024900         ELSE
025000             MOVE 0 TO ALARM-STATE OF TARTAN-STATE-REC
025100             MOVE "Correct passcode entered, disabled alarm"
025200                  TO WS-LOG-MSG
025300             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
025400         END-IF
025500     END-IF.
025600     IF ALARM-DISARMED OF TARTAN-STATE-REC
025700         MOVE "Alarm disabled" TO WS-LOG-MSG
025800         PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
025900         MOVE 0 TO ALARM-ACTIVE OF TARTAN-STATE-REC.
026000 500-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400* RULE 600 -- ALARM-SHOULD-SOUND RE-CHECK.  GUARDED BY THE       *
026500* XX-SUPPLIED FLAGS -- MIRRORS THE NULL-GUARD IN THE REFERENCE.  *
026600******************************************************************
026700 600-ALARM-RECHECK-RULE.
026800     IF DOOR-STATE-SUPPLIED OF TARTAN-STATE-REC = 1
026900        AND PROXIMITY-STATE-SUPPLIED OF TARTAN-STATE-REC = 1
027000         IF (ALARM-ARMED OF TARTAN-STATE-REC
027100               AND DOOR-CLOSED OF TARTAN-STATE-REC
027200               AND HOUSE-OCCUPIED OF TARTAN-STATE-REC)
027300            OR (ALARM-ARMED OF TARTAN-STATE-REC
027400               AND DOOR-OPEN OF TARTAN-STATE-REC
027500               AND HOUSE-VACANT OF TARTAN-STATE-REC)
027600             MOVE 1 TO ALARM-ACTIVE OF TARTAN-STATE-REC
027700             MOVE "Activating alarm" TO WS-LOG-MSG
027800             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
027900         END-IF
028000     ELSE
028100         MOVE "Warning: Not enough information to evaluate alarm"
028200              TO WS-LOG-MSG
028300         PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT.
028400 600-EXIT.
028500     EXIT.
028600
028700******************************************************************
028800* RULE 700 -- HEATER CONTROL.  TEMP-READING/TARGET-TEMP ARE      *
028900* MANDATORY FIELDS -- NO XX-SUPPLIED GUARD IS NEEDED OR WANTED,  *
029000* AN ABSENT READING HERE IS A FATAL INPUT ERROR UPSTREAM.        *
029100*                                                                *
029200* 2022-03-08 TGK -- TARGET/READING ARE MOVED TO THE ZERO-        *
029300* SUPPRESSED EDIT FIELDS, THE LEADING BLANKS LEFT BY THE         *
029400* SUPPRESSION ARE TALLIED AND DROPPED, AND ONLY THE DIGITS ARE   *
029500* STRUNG INTO THE MESSAGE -- SEE REQ 89820.                      *
029600******************************************************************
029700 700-HEATER-RULE.
029800     IF TEMP-READING OF TARTAN-STATE-REC <
029900        TARGET-TEMP OF TARTAN-STATE-REC
030000         MOVE 1 TO HEATER-STATE OF TARTAN-STATE-REC
030100         MOVE TARGET-TEMP OF TARTAN-STATE-REC TO
030200              WS-TARGET-TEMP-ED
030300         MOVE TEMP-READING OF TARTAN-STATE-REC TO
030400              WS-TEMP-READING-ED
030500         MOVE ZERO TO WS-TARGET-LEAD-CT
030600         MOVE ZERO TO WS-READING-LEAD-CT
030700         INSPECT WS-TARGET-TEMP-ED TALLYING WS-TARGET-LEAD-CT
030800             FOR LEADING SPACE
030900         INSPECT WS-TEMP-READING-ED TALLYING WS-READING-LEAD-CT
031000             FOR LEADING SPACE
031100         MOVE SPACES TO WS-TARGET-TEMP-TRIM
031200         MOVE SPACES TO WS-TEMP-READING-TRIM
031300         MOVE WS-TARGET-TEMP-ED(WS-TARGET-LEAD-CT + 1:
031400                  4 - WS-TARGET-LEAD-CT)
031500              TO WS-TARGET-TEMP-TRIM(1: 4 - WS-TARGET-LEAD-CT)
031600         MOVE WS-TEMP-READING-ED(WS-READING-LEAD-CT + 1:
031700                  4 - WS-READING-LEAD-CT)
031800              TO WS-TEMP-READING-TRIM(1: 4 - WS-READING-LEAD-CT)
031900         STRING "Turning on heater, target temperature = "
032000                WS-TARGET-TEMP-TRIM DELIMITED BY SPACE
032100                "F, current temperature = "
032200                WS-TEMP-READING-TRIM DELIMITED BY SPACE
032300                "F"
032400                DELIMITED BY SIZE INTO WS-LOG-MSG
032500         PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
032600     ELSE
032700         MOVE 0 TO HEATER-STATE OF TARTAN-STATE-REC.
032800 700-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* RULE 800 -- CHILLER/AC CONTROL.  CHILLER-STATE IS OPTIONAL ON  *
033300* THE TRANSACTION -- LEAVE IT ALONE IF IT WAS NEVER SUPPLIED.    *
033400*                                                                *
033500* 2022-03-08 TGK -- SAME LEADING-BLANK TRIM AS RULE 700 ABOVE,   *
033600* SEE REQ 89820.                                                 *
033700******************************************************************
033800 800-CHILLER-RULE.
033900     IF TEMP-READING OF TARTAN-STATE-REC >
034000        TARGET-TEMP OF TARTAN-STATE-REC
034100         IF CHILLER-STATE-SUPPLIED OF TARTAN-STATE-REC = 1
034200            AND CHILLER-OFF OF TARTAN-STATE-REC
034300             MOVE 1 TO CHILLER-STATE OF TARTAN-STATE-REC
034400             MOVE TARGET-TEMP OF TARTAN-STATE-REC TO
034500                  WS-TARGET-TEMP-ED
034600             MOVE TEMP-READING OF TARTAN-STATE-REC TO
034700                  WS-TEMP-READING-ED
034800             MOVE ZERO TO WS-TARGET-LEAD-CT
034900             MOVE ZERO TO WS-READING-LEAD-CT
035000             INSPECT WS-TARGET-TEMP-ED
035100                 TALLYING WS-TARGET-LEAD-CT FOR LEADING SPACE
035200             INSPECT WS-TEMP-READING-ED
035300                 TALLYING WS-READING-LEAD-CT FOR LEADING SPACE
035400             MOVE SPACES TO WS-TARGET-TEMP-TRIM
035500             MOVE SPACES TO WS-TEMP-READING-TRIM
035600             MOVE WS-TARGET-TEMP-ED(WS-TARGET-LEAD-CT + 1:
035700                      4 - WS-TARGET-LEAD-CT)
035800                  TO WS-TARGET-TEMP-TRIM(1: 4 - WS-TARGET-LEAD-CT)
035900             MOVE WS-TEMP-READING-ED(WS-READING-LEAD-CT + 1:
036000                      4 - WS-READING-LEAD-CT)
036100                  TO WS-TEMP-READING-TRIM(1: 4 - WS-READING-LEAD-CT)
036200             STRING "Turning on air conditioner target "
036300                    "temperature = "
036400                    WS-TARGET-TEMP-TRIM DELIMITED BY SPACE
036500                    "F, current temperature = "
036600                    WS-TEMP-READING-TRIM DELIMITED BY SPACE
036700                    "F"
036800                    DELIMITED BY SIZE INTO WS-LOG-MSG
036900             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
037000         END-IF
037100     ELSE
037200         MOVE 0 TO CHILLER-STATE OF TARTAN-STATE-REC.
037300 800-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* RULE 900 -- HVAC MODE DERIVATION AND MUTUAL EXCLUSION WITH THE *
037800* DEHUMIDIFIER.  HVAC-MODE IS MANDATORY ON EVERY TRANSACTION --  *
037900* A BLANK HVAC-MODE WITH NEITHER HEATER NOR CHILLER ON IS A      *
038000* FATAL INPUT ERROR IN THE REFERENCE.  2022-03-08 TGK REQ 89820  *
038100* -- NOW GUARDED: SETS RETURN-CD SO 000-EVALUATE-STATE SKIPS THE *
038200* REMAINING RULES AND TARTDRV ROUTES THE TRANSACTION TO ABEND.   *
038300******************************************************************
038400 900-HVAC-MODE-RULE.
038500     IF CHILLER-ON OF TARTAN-STATE-REC
038600         MOVE "Chiller" TO HVAC-MODE OF TARTAN-STATE-REC
038700     ELSE
038800         IF HEATER-ON OF TARTAN-STATE-REC
038900             MOVE "Heater " TO HVAC-MODE OF TARTAN-STATE-REC.
039000
039100     IF NOT HVAC-MODE-HEATER OF TARTAN-STATE-REC
039200        AND NOT HVAC-MODE-CHILLER OF TARTAN-STATE-REC
039300         MOVE 8 TO RETURN-CD.
039400
039500     IF HVAC-MODE-HEATER OF TARTAN-STATE-REC
039600         IF CHILLER-ON OF TARTAN-STATE-REC
039700             MOVE "Turning off air conditioner" TO WS-LOG-MSG
039800             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
039900         END-IF
040000         MOVE 0 TO CHILLER-STATE OF TARTAN-STATE-REC
040100         MOVE 0 TO HUMIDIFIER-STATE OF TARTAN-STATE-REC.
040200
040300     IF HVAC-MODE-CHILLER OF TARTAN-STATE-REC
040400         IF HEATER-ON OF TARTAN-STATE-REC
040500             MOVE "Turning off heater" TO WS-LOG-MSG
040600             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
040700         END-IF
040800         MOVE 0 TO HEATER-STATE OF TARTAN-STATE-REC.
040900
041000     IF HUMIDIFIER-ON OF TARTAN-STATE-REC
041100        AND HVAC-MODE-CHILLER OF TARTAN-STATE-REC
041200         MOVE "Enabled Dehumidifier" TO WS-LOG-MSG
041300         PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
041400     ELSE
041500         MOVE "Automatically disabled dehumidifier when "
041600              "running heater" TO WS-LOG-MSG
041700         PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
041800         MOVE 0 TO HUMIDIFIER-STATE OF TARTAN-STATE-REC.
041900 900-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300* RULE 1000 -- DOOR LOCK / KEYLESS ENTRY / LOCK PASSCODE.        *
042400* SKIPPED ENTIRELY WHILE AN INTRUDER IS STILL FLAGGED -- NEITHER *
042500* KEYLESS NOR ELECTRONIC UNLOCK IS HONORED WHILE FLAGGED.        *
042600******************************************************************
042700 1000-DOOR-LOCK-RULE.
042800     IF NOT INTRUDER-FLAGGED OF TARTAN-STATE-REC
042900         IF OWNERS-PHONE-DETECTED OF TARTAN-STATE-REC
043000             MOVE 0 TO DOOR-LOCK-STATE OF TARTAN-STATE-REC
043100             MOVE "Door automatically unlocked for owner's "
043200                  "arrival" TO WS-LOG-MSG
043300             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
043400         ELSE
043500             IF DOOR-LOCKED OF TARTAN-STATE-REC
043600                 IF LOCKED-PASSCODE OF TARTAN-STATE-REC
043700                    NOT = SPACES
043800                     IF GIVEN-LOCKED-PASSCODE OF
043900                           TARTAN-STATE-REC NOT =
044000                        LOCKED-PASSCODE OF TARTAN-STATE-REC
044100                         MOVE "Incorrect passcode given for "
044200                              "locking the door" TO WS-LOG-MSG
044300                         PERFORM 9000-APPEND-LOG-LINE THRU
044400                              9000-EXIT
044500                     ELSE
044600                         MOVE 0 TO DOOR-LOCK-STATE OF
044700                              TARTAN-STATE-REC
044800                         MOVE "Door unlocked successfully "
044900                              "with the correct passcode"
045000                              TO WS-LOG-MSG
045100                         PERFORM 9000-APPEND-LOG-LINE THRU
045200                              9000-EXIT
045300                     END-IF
045400                 ELSE
045500                     MOVE 0 TO DOOR-LOCK-STATE OF
045600                          TARTAN-STATE-REC
045700                     MOVE "Door unlocked successfully"
045800                          TO WS-LOG-MSG
045900                     PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
046000                 END-IF
046100             END-IF
046200         END-IF.
046300 1000-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700* RULE 1100 -- NIGHT-LOCK CURFEW.  ONLY TESTED WHEN THE DOOR     *
046800* WAS NOT ALREADY LOCKED BY AN EARLIER RULE.  THE WINDOW-CROSSES *
046900* -MIDNIGHT COMPARE IS FARMED OUT TO NITECURF, A SMALL, SELF-    *
047000* CONTAINED CALCULATION KEPT IN ITS OWN SUBPROGRAM SO IT CAN BE  *
047100* CALLED FROM OTHER JOBS LATER WITHOUT RECOMPILING TARTEVAL.     *
047200******************************************************************
047300 1100-NIGHT-LOCK-RULE.
047400     IF DOOR-UNLOCKED OF TARTAN-STATE-REC
047500         MOVE NIGHT-LOCK-START OF TARTAN-STATE-REC TO
047600              WS-NL-START
047700         MOVE NIGHT-LOCK-END OF TARTAN-STATE-REC TO
047800              WS-NL-END
047900         MOVE CURRENT-TIME-SECONDS OF TARTAN-STATE-REC TO
048000              WS-NL-CURRENT
048100         MOVE ZERO TO WS-NL-RESULT
048200         CALL 'NITECURF' USING WS-NL-START, WS-NL-END,
048300                               WS-NL-CURRENT, WS-NL-RESULT
048400         IF NIGHT-LOCK-DUE
048500             MOVE 1 TO DOOR-LOCK-STATE OF TARTAN-STATE-REC
048600             MOVE "Closed door due to the Night Lock."
048700                  TO WS-LOG-MSG
048800             PERFORM 9000-APPEND-LOG-LINE THRU 9000-EXIT
048900         END-IF.
049000 1100-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400* 9000 -- COMMON LOG-LINE APPEND, SAME SHAPE AS EVERY ERROR-     *
049500* MESSAGE PARAGRAPH IN THE SHOP'S EDIT PROGRAMS -- MOVE THE TEXT *
049600* TO A WORK FIELD, THEN PERFORM THE PARAGRAPH THAT FILES IT.     *
049700******************************************************************
049800 9000-APPEND-LOG-LINE.
049900     IF LOG-LINE-COUNT < 50
050000         ADD 1 TO LOG-LINE-COUNT
050100         MOVE WS-LOG-MSG TO LOG-MESSAGE-TBL(LOG-LINE-COUNT).
050200 9000-EXIT.
050300     EXIT.
050400
050500******************************************************************
050600* 9100 -- MAP THE WORKING STATE BACK OUT TO THE CALLER'S OUTPUT  *
050700* RECORD.  AWAY-TIMER IS FORCED TO ZERO HERE REGARDLESS OF WHAT  *
050800* RULE 300 DID TO IT -- THE OUTPUT RECORD NEVER CARRIES A LIVE   *
050900* AWAY-TIMER.                                                    *
051000******************************************************************
051100 9100-BUILD-OUTPUT-REC.
051200     MOVE DOOR-STATE OF TARTAN-STATE-REC TO
051300          DOOR-STATE OF TARTAN-OUTPUT-REC.
051400     MOVE ZERO TO AWAY-TIMER OF TARTAN-OUTPUT-REC.
051500     MOVE LIGHT-STATE OF TARTAN-STATE-REC TO
051600          LIGHT-STATE OF TARTAN-OUTPUT-REC.
051700     MOVE PROXIMITY-STATE OF TARTAN-STATE-REC TO
051800          PROXIMITY-STATE OF TARTAN-OUTPUT-REC.
051900     MOVE ALARM-STATE OF TARTAN-STATE-REC TO
052000          ALARM-STATE OF TARTAN-OUTPUT-REC.
052100     MOVE HUMIDIFIER-STATE OF TARTAN-STATE-REC TO
052200          HUMIDIFIER-STATE OF TARTAN-OUTPUT-REC.
052300     MOVE HEATER-STATE OF TARTAN-STATE-REC TO
052400          HEATER-STATE OF TARTAN-OUTPUT-REC.
052500     MOVE CHILLER-STATE OF TARTAN-STATE-REC TO
052600          CHILLER-STATE OF TARTAN-OUTPUT-REC.
052700     MOVE ALARM-ACTIVE OF TARTAN-STATE-REC TO
052800          ALARM-ACTIVE OF TARTAN-OUTPUT-REC.
052900     MOVE HVAC-MODE OF TARTAN-STATE-REC TO
053000          HVAC-MODE OF TARTAN-OUTPUT-REC.
053100     MOVE ALARM-PASSCODE OF TARTAN-STATE-REC TO
053200          ALARM-PASSCODE OF TARTAN-OUTPUT-REC.
053300     MOVE GIVEN-PASSCODE OF TARTAN-STATE-REC TO
053400          GIVEN-PASSCODE OF TARTAN-OUTPUT-REC.
053500     MOVE DOOR-LOCK-STATE OF TARTAN-STATE-REC TO
053600          DOOR-LOCK-STATE OF TARTAN-OUTPUT-REC.
053700     MOVE INTRUDER-DETECTED OF TARTAN-STATE-REC TO
053800          INTRUDER-DETECTED OF TARTAN-OUTPUT-REC.
053900     MOVE OWNERS-PHONE-NEARBY OF TARTAN-STATE-REC TO
054000          OWNERS-PHONE-NEARBY OF TARTAN-OUTPUT-REC.
054100 9100-EXIT.
054200     EXIT.
