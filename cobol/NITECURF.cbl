000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NITECURF.
000300 AUTHOR. T G KRAUSE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/19/85.
000600 DATE-COMPILED. 08/19/85.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SHOP-WIDE UTILITY SUBPROGRAM -- TESTS WHETHER A GIVEN
001300*          CLOCK TIME (IN SECONDS SINCE MIDNIGHT) FALLS STRICTLY
001400*          INSIDE A START/END WINDOW.  THE WINDOW MAY OR MAY NOT
001500*          CROSS MIDNIGHT -- IF THE START SECONDS ARE GREATER
001600*          THAN THE END SECONDS THE WINDOW WRAPS PAST MIDNIGHT
001700*          AND THE TEST IS AN "OR" INSTEAD OF AN "AND".  A
001800*          WINDOW WHOSE START EQUALS ITS END NEVER FIRES -- SEE
001900*          THE 1986-02-03 CHANGE BELOW.  CALLED ONCE PER
002000*          TRANSACTION BY TARTEVAL'S RULE 1100 FOR THE NIGHT-LOCK
002100*          CURFEW CHECK.
002200*
002300******************************************************************
002400* CHANGE LOG                                                    *
002500* 1985-08-19 TGK REQ 85220 - ORIGINAL PROGRAM, GENERAL-PURPOSE   *
002600*                 ELAPSED-TIME WINDOW TEST FOR SCHEDULING RUNS   *
002700* 1986-02-03 TGK REQ 85390 - THE BOUNDARY SECONDS THEMSELVES     *
002800*                 (CURRENT = START OR CURRENT = END) WERE        *
002900*                 TESTING "IN WINDOW" ON BOTH SIDES -- CHANGED   *
003000*                 BOTH COMPARES IN 100/200 TO STRICT >/< AND     *
003100*                 SPLIT THE MAINLINE DISPATCH THREE WAYS SO A    *
003200*                 START-EQUALS-END WINDOW NEVER FIRES EITHER     *
003300* 1998-10-27 JWB REQ 88105 - Y2K REMEDIATION.  NO CHANGE         *
003400*                 REQUIRED -- PROGRAM HOLDS NO YEAR OR DATE      *
003500*                 FIELD.  ENTRY MADE FOR THE Y2K SIGN-OFF BINDER *
003600* 2022-01-14 TGK REQ 89715 - CALLED NOW BY TARTEVAL'S NEW NIGHT- *
003700*                 LOCK CURFEW RULE 1100, NO LOGIC CHANGE HERE    *
003800* 2022-04-19 TGK REQ 89865 - DROPPED THE UPSI-0 TRACE WORK AREA  *
003900*                 THAT WAS NEVER ACTUALLY WRITTEN ANYWHERE --     *
004000*                 THIS SUBPROGRAM HAS NO FILE SECTION AND SO NO   *
004100*                 WAY TO DUMP TO SYSOUT.  REPLACED WITH A RANGE   *
004200*                 CHECK ON THE THREE INCOMING SECONDS FIELDS --   *
004300*                 CONSOLE WARNING IF A CALLER EVER PASSES MORE    *
004400*                 THAN ONE DAY'S WORTH OF SECONDS                 *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 INPUT-OUTPUT SECTION.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800* RANGE-CHECK WORK AREA -- A CALLER-SUPPLIED SECONDS-SINCE-      *
005900* MIDNIGHT VALUE MUST NEVER EXCEED THE ONE-DAY CEILING OF 86399. *
006000* EACH OF THE THREE LINKAGE SECONDS FIELDS IS COPIED HERE AND    *
006100* RANGE-TESTED BEFORE THE WINDOW COMPARE RUNS IN 000 BELOW.  THE *
006200* REDEFINES GIVE AN ALPHA VIEW OF EACH FIELD SO A BAD VALUE CAN  *
006300* BE WRITTEN TO THE CONSOLE WITH A STRAIGHT DISPLAY.              *
006400******************************************************************
006500 01  WS-CHK-START                PIC 9(5).
006600 01  WS-CHK-START-ALPHA REDEFINES WS-CHK-START
006700                         PIC X(5).
006800
006900 01  WS-CHK-END                  PIC 9(5).
007000 01  WS-CHK-END-ALPHA REDEFINES WS-CHK-END
007100                       PIC X(5).
007200
007300 01  WS-CHK-CURRENT               PIC 9(5).
007400 01  WS-CHK-CURRENT-ALPHA REDEFINES WS-CHK-CURRENT
007500                           PIC X(5).
007600
007700 LINKAGE SECTION.
007800 01  NL-START                 PIC 9(5).
007900 01  NL-END                   PIC 9(5).
008000 01  NL-CURRENT               PIC 9(5).
008100 01  NL-RESULT                PIC 9(1) COMP.
008200
008300 PROCEDURE DIVISION USING NL-START, NL-END,
008400                           NL-CURRENT, NL-RESULT.
008500 000-TEST-CURFEW-WINDOW.
008600     MOVE ZERO TO NL-RESULT.
008700     MOVE NL-START TO WS-CHK-START.
008800     MOVE NL-END TO WS-CHK-END.
008900     MOVE NL-CURRENT TO WS-CHK-CURRENT.
009000     IF WS-CHK-START > 86399
009100         DISPLAY "NITECURF - NL-START OUT OF RANGE "
009200             WS-CHK-START-ALPHA.
009300     IF WS-CHK-END > 86399
009400         DISPLAY "NITECURF - NL-END OUT OF RANGE "
009500             WS-CHK-END-ALPHA.
009600     IF WS-CHK-CURRENT > 86399
009700         DISPLAY "NITECURF - NL-CURRENT OUT OF RANGE "
009800             WS-CHK-CURRENT-ALPHA.
009900     IF NL-START < NL-END
010000         PERFORM 100-SAME-DAY-WINDOW THRU 100-EXIT
010100     ELSE
010200         IF NL-START > NL-END
010300             PERFORM 200-OVERNIGHT-WINDOW THRU 200-EXIT
010400         END-IF
010500     END-IF.
010600     GOBACK.
010700
010800******************************************************************
010900* 100 -- WINDOW DOES NOT CROSS MIDNIGHT, E.G. START=079200       *
011000* (22:00) END=086399.  THE COMPARES ARE STRICT -- A CURRENT TIME *
011100* EQUAL TO EITHER BOUNDARY SECOND DOES NOT FIRE THE CURFEW, AND  *
011200* THIS PARAGRAPH IS NEVER REACHED AT ALL WHEN START = END.       *
011300******************************************************************
011400 100-SAME-DAY-WINDOW.
011500     IF NL-CURRENT > NL-START
011600        AND NL-CURRENT < NL-END
011700         MOVE 1 TO NL-RESULT.
011800 100-EXIT.
011900     EXIT.
012000
012100******************************************************************
012200* 200 -- WINDOW CROSSES MIDNIGHT, E.G. START=079200 (22:00)      *
012300* END=021600 (06:00) -- CURRENT TIME IS IN THE WINDOW IF IT IS   *
012400* STRICTLY BEFORE THE END SECONDS *OR* STRICTLY AFTER THE START  *
012500* SECONDS, NEVER BOTH.  SAME BOUNDARY RULE AS 100 ABOVE.         *
012600******************************************************************
012700 200-OVERNIGHT-WINDOW.
012800     IF NL-CURRENT < NL-END
012900        OR NL-CURRENT > NL-START
013000         MOVE 1 TO NL-RESULT.
013100 200-EXIT.
013200     EXIT.
